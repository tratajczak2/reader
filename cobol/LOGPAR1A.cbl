000000******************************************************************
000010* PROGRAMADOR: A.C. MOREIRA - CPD
000020* DATA.......: 14/03/1989
000030* DESCRICAO..: PAREAMENTO DE EVENTOS DE LOG (INICIO/FIM) E CALCULO
000040*              DA DURACAO DE CADA PAR, SINALIZANDO COMO ALERTA OS
000050*              PARES CUJA DURACAO SUPERE O LIMITE DE CONTROLE.
000060* NOME.......: LOGPAR1A
000070******************************************************************
000080 IDENTIFICATION DIVISION.
000090 PROGRAM-ID.    LOGPAR1A.
000100 AUTHOR.        A.C. MOREIRA.
000110 INSTALLATION.  CPD - CENTRO DE PROCESSAMENTO DE DADOS.
000120 DATE-WRITTEN.  14/03/1989.
000130 DATE-COMPILED.
000140 SECURITY.      USO INTERNO - CONSULTAR NORMAS DO CPD.
000150*----------------------------------------------------------------*
000160*  HISTORICO DE ALTERACOES
000170*----------------------------------------------------------------*
000180* 14/03/1989  ACM  0000  VERSAO INICIAL. LEITURA SEQUENCIAL DO
000190*                        ARQUIVO DE EVENTOS E GRAVACAO DOS PARES
000200*                        CASADOS NO ARQUIVO DE SAIDA.
000210* 02/05/1989  ACM  0014  INCLUIDO CONTADOR DE LINHAS INVALIDAS
000220*                        (R6 - TOLERANCIA A LINHA MAL FORMADA).
000230* 19/09/1990  ACM  0031  AJUSTE NO CALCULO DA DURACAO PARA USAR
000240*                        VALOR ABSOLUTO, INDEPENDENTE DA ORDEM
000250*                        DE CHEGADA DOS DOIS EVENTOS DO PAR.
000260* 07/02/1991  LPS  0052  TABELA DE PENDENTES AUMENTADA DE 500
000270*                        PARA 1000 POSICOES (ESGOTAMENTO NO CPD).
000280* 23/11/1992  LPS  0077  INCLUIDA CHAMADA A PROGDATA PARA DATAR
000290*                        O RESUMO DE FIM DE EXECUCAO.
000300* 15/06/1994  RPL  0103  CORRIGIDA REUTILIZACAO DE POSICAO LIVRE
000310*                        DA TABELA APOS PAR CASADO (VAZAMENTO).
000320* 30/01/1996  RPL  0119  INCLUIDO CONTADOR DE ALERTAS NO RESUMO.
000330* 11/08/1998  MST  0140  VIRADA DO SECULO: CAMPO DE DATA DO
000340*                        RESUMO EXPANDIDO PARA AAAA (4 DIGITOS).
000350* 04/01/1999  MST  0141  CONFIRMADA VIRADA DE ANO 2000 - SEM
000360*                        IMPACTO NA DURACAO (CAMPO NUMERICO PURO).
000370* 22/03/2001  MST  0158  TABELA DE PENDENTES AUMENTADA PARA 2000
000380*                        POSICOES (VOLUME DE EVENTOS DO CPD).
000390* 09/10/2004  RPL  0177  INCLUIDA CHAVE UPSI-0 PARA TRACE DE
000400*                        DEPURACAO LINHA A LINHA, A PEDIDO DA
000410*                        OPERACAO.
000420* 14/02/2005  RPL  0190  ELIMINADA A CHAMADA A PROGDATA (CH 0077) -
000430*                        O RESUMO SO PRECISA DE ANO/MES/DIA, QUE
000440*                        PASSAM A SER OBTIDOS DIRETO COM ACCEPT.
000450*                        ROTINA PROGDATA DESATIVADA NO CATALOGO.
000460* 03/07/2006  RPL  0204  INCLUIDA ROTINA DE DUMP DA TABELA DE
000470*                        PENDENTES (0062/0063) PARA O CASO DE
000480*                        ESGOTAMENTO - USA A VISAO TAB-PEND-LINHA.
000490* 21/11/2007  RPL  0211  REMOVIDA CLASSE-DIGITO DO SPECIAL-NAMES -
000500*                        CONDICAO DE CLASSE NUNCA CHEGOU A SER
000510*                        USADA EM NENHUMA ROTINA DESTE PROGRAMA.
000520*----------------------------------------------------------------*
000530*================================================================*
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     UPSI-0 ON STATUS IS SW-MODO-DEBUG                            RPL0177 
000580             OFF STATUS IS SW-MODO-NORMAL.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT ARQUIVO-LOG  ASSIGN TO INPUTLOG
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-FS-ARQLOG.
000650
000660     SELECT ARQUIVO-EVT  ASSIGN TO EVENTSOUT
000670         FILE STATUS IS WS-FS-ARQEVT.
000680
000690*================================================================*
000700 DATA DIVISION.
000710 FILE SECTION.
000720
000730*    ARQUIVO DE ENTRADA - UM EVENTO POR LINHA (INICIO OU FIM)
000740 FD  ARQUIVO-LOG.
000750 01  FD-REG-LOG.
000760     05  FD-ID-LOG            PIC X(20) VALUE SPACES.
000770     05  FD-TIMESTAMP-LOG     PIC S9(11)
000780                              SIGN LEADING SEPARATE.
000790     05  FD-TYPE-LOG          PIC X(20) VALUE SPACES.
000800     05  FD-HOST-LOG          PIC X(20) VALUE SPACES.
000810     05  FILLER               PIC X(08) VALUE SPACES.
000820*    VISAO ALTERNATIVA DO REGISTRO DE ENTRADA, USADA PARA
000830*    EXIBIR A LINHA BRUTA QUANDO ELA NAO PUDER SER TRATADA
000840*    OU QUANDO O TRACE DE DEPURACAO (UPSI-0) ESTIVER LIGADO.
000850 01  FD-REG-LOG-TXT REDEFINES FD-REG-LOG
000860                              PIC X(80).
000870
000880*    ARQUIVO DE SAIDA - UM REGISTRO POR PAR CASADO
000890 FD  ARQUIVO-EVT
000900     BLOCK CONTAINS 0 RECORDS
000910     RECORDING MODE IS F.
000920 01  FD-REG-EVT.
000930     05  FD-ID-EVT            PIC X(20) VALUE SPACES.
000940     05  FD-DURATION-EVT      PIC S9(9)
000950                              SIGN LEADING SEPARATE.
000960     05  FD-TYPE-EVT          PIC X(20) VALUE SPACES.
000970     05  FD-HOST-EVT          PIC X(20) VALUE SPACES.
000980     05  FD-ALERT-EVT         PIC 9(01) VALUE ZEROS.
000990     05  FILLER               PIC X(09) VALUE SPACES.
001000
001010 WORKING-STORAGE SECTION.
001020*----------- INDICADORES DE CONTROLE -----------------------------
001030 01  WS-STATUS-ARQUIVO        PIC X(01) VALUE 'N'.
001040     88  WS-FIM-ARQUIVO                 VALUE 'S'.
001050     88  WS-NAO-FIM-ARQUIVO              VALUE 'N'.
001060
001070 01  WS-FLAG-ENCONTROU        PIC X(01) VALUE 'N'.
001080     88  WS-ENCONTROU                   VALUE 'S'.
001090     88  WS-NAO-ENCONTROU                VALUE 'N'.
001100
001110 01  WS-FLAG-SLOT-LIVRE       PIC X(01) VALUE 'N'.
001120     88  WS-SLOT-LIVRE                  VALUE 'S'.
001130     88  WS-SLOT-OCUPADO                 VALUE 'N'.
001140
001150*----------- STATUS DE ARQUIVO ------------------------------------
001160 77  WS-FS-ARQLOG             PIC X(02) VALUE '00'.
001170 77  WS-FS-ARQEVT             PIC X(02) VALUE '00'.
001180
001190*----------- LIMITE DE CONTROLE (R5) ------------------------------
001200 77  WS-LIMITE-ALERTA         PIC S9(9) COMP VALUE +4.
001210
001220*----------- CONTADORES E ACUMULADORES (TODOS COMP) ---------------
001230 01  WS-CONT-LIDOS            PIC 9(07) COMP VALUE ZERO.
001240 01  WS-CONT-PAREADOS         PIC 9(07) COMP VALUE ZERO.
001250 01  WS-CONT-INVALIDAS        PIC 9(07) COMP VALUE ZERO.
001260 01  WS-CONT-ALERTAS          PIC 9(07) COMP VALUE ZERO.
001270 01  WS-CONT-PENDENTES        PIC 9(07) COMP VALUE ZERO.
001280
001290*----------- SUBSCRITOS DA TABELA DE PENDENTES (COMP) --------------
001300 01  WS-IDX                   PIC 9(05) COMP VALUE ZERO.
001310 01  WS-IND-PEND              PIC 9(05) COMP VALUE ZERO.
001320 01  WS-TAB-QTDE              PIC 9(05) COMP VALUE ZERO.
001330 01  WS-TAB-MAX               PIC 9(05) COMP VALUE 2000.
001340
001350*----------- AREA DE CALCULO DA DURACAO -----------------------------
001360 01  WS-DURACAO               PIC S9(9) VALUE ZERO.
001370
001380*----------- TABELA INTERNA DE EVENTOS PENDENTES (CACHE) -----------
001390*    UMA POSICAO POR ID AINDA SEM PAR. QUANDO O PAR E CASADO A
001400*    POSICAO E LIBERADA (TAB-PEND-ATIVO = 'N') E PODE SER REUSADA.
001410 01  TAB-PENDENTES.
001420     05  TAB-PEND-ENTRY OCCURS 2000 TIMES.
001430         10  TAB-PEND-ID          PIC X(20) VALUE SPACES.
001440         10  TAB-PEND-TIMESTAMP   PIC S9(11) VALUE ZEROS.
001450         10  TAB-PEND-TYPE        PIC X(20) VALUE SPACES.
001460         10  TAB-PEND-HOST        PIC X(20) VALUE SPACES.
001470         10  TAB-PEND-ATIVO       PIC X(01) VALUE 'N'.
001480         10  FILLER               PIC X(02) VALUE SPACES.
001490*    VISAO EM LINHA UNICA DE UMA POSICAO DA TABELA, USADA PELA
001500*    ROTINA DE DUMP (0062/0063) QUANDO A TABELA ESGOTA, PARA QUE
001510*    A OPERACAO POSSA INSPECIONAR O CONTEUDO NO LISTAO DE SAIDA.
001520 01  TAB-PEND-LINHA REDEFINES TAB-PENDENTES.                      RPL0204 
001530     05  TAB-PEND-SLOT OCCURS 2000 TIMES PIC X(74).
001540
001550*----------- DATA DE EXECUCAO (RESUMO FINAL) ------------------------
001560 01  WS-DATA-EXEC             PIC 9(08) VALUE ZEROS.
001570 01  WS-DATA-EXEC-R REDEFINES WS-DATA-EXEC.
001580     05  WS-DATA-EXEC-ANO     PIC 9(04).
001590     05  WS-DATA-EXEC-MES     PIC 9(02).
001600     05  WS-DATA-EXEC-DIA     PIC 9(02).
001610
001620*----------- CAMPOS EDITADOS PARA O RESUMO DE FIM DE EXECUCAO -------
001630 01  WS-CONT-LIDOS-ED         PIC ZZZ.ZZ9.
001640 01  WS-CONT-PAREADOS-ED      PIC ZZZ.ZZ9.
001650 01  WS-CONT-INVALIDAS-ED     PIC ZZZ.ZZ9.
001660 01  WS-CONT-ALERTAS-ED       PIC ZZZ.ZZ9.
001670 01  WS-CONT-PENDENTES-ED     PIC ZZZ.ZZ9.
001680
001690*================================================================*
001700 PROCEDURE                       DIVISION.
001710*================================================================*
001720
001730*----------------------------------------------------------------*
001740*    PROCESSAMENTO PRINCIPAL
001750*----------------------------------------------------------------*
001760 0000-PROCESSAR                  SECTION.
001770*----------------------------------------------------------------*
001780
001790     PERFORM 0001-INICIALIZAR
001800     PERFORM 0002-LER-EVENTO
001810     PERFORM 0009-PROCESSAR-EVENTO
001820         UNTIL WS-FIM-ARQUIVO
001830     PERFORM 0008-ENCERRAR-ARQUIVOS
001840     PERFORM 0007-EXIBIR-RESUMO
001850     PERFORM 9999-FINALIZAR
001860     .
001870*----------------------------------------------------------------*
001880 0000-END.                       EXIT.
001890*----------------------------------------------------------------*
001900
001910*----------------------------------------------------------------*
001920*    ABRE OS ARQUIVOS E ZERA OS TOTALIZADORES.
001930*    O ARQUIVO DE SAIDA E CRIADO VAZIO NESTE PASSO (EQUIVALENTE
001940*    AO "INITIALIZEDATABASE" DO PROGRAMA ORIGINAL) - R1.
001950*----------------------------------------------------------------*
001960 0001-INICIALIZAR                SECTION.
001970*----------------------------------------------------------------*
001980
001990     OPEN OUTPUT ARQUIVO-EVT
002000     IF WS-FS-ARQEVT NOT = '00'
002010        DISPLAY 'LOGPAR1A: ERRO AO CRIAR EVENTSOUT - FS='
002020                 WS-FS-ARQEVT
002030        MOVE 16 TO RETURN-CODE
002040        PERFORM 9999-FINALIZAR
002050     END-IF
002060
002070     OPEN INPUT ARQUIVO-LOG
002080     IF WS-FS-ARQLOG NOT = '00'
002090        DISPLAY 'LOGPAR1A: ERRO AO ABRIR INPUTLOG - FS='
002100                 WS-FS-ARQLOG
002110        MOVE 16 TO RETURN-CODE
002120        PERFORM 9999-FINALIZAR
002130     END-IF
002140
002150     ACCEPT WS-DATA-EXEC       FROM DATE YYYYMMDD                 RPL0190 
002160
002170     MOVE ZERO TO WS-CONT-LIDOS WS-CONT-PAREADOS
002180                  WS-CONT-INVALIDAS WS-CONT-ALERTAS
002190                  WS-CONT-PENDENTES WS-TAB-QTDE
002200     .
002210*----------------------------------------------------------------*
002220 0001-END.                       EXIT.
002230*----------------------------------------------------------------*
002240
002250*----------------------------------------------------------------*
002260*    LEITURA SEQUENCIAL DO ARQUIVO DE ENTRADA (R2)
002270*----------------------------------------------------------------*
002280 0002-LER-EVENTO                 SECTION.
002290*----------------------------------------------------------------*
002300
002310     READ ARQUIVO-LOG
002320         AT END
002330             MOVE 'S'           TO WS-STATUS-ARQUIVO
002340         NOT AT END
002350             ADD 1              TO WS-CONT-LIDOS
002360     END-READ
002370     .
002380*----------------------------------------------------------------*
002390 0002-END.                       EXIT.
002400*----------------------------------------------------------------*
002410
002420*----------------------------------------------------------------*
002430*    TRATA UMA LINHA LIDA E LE A PROXIMA
002440*----------------------------------------------------------------*
002450 0009-PROCESSAR-EVENTO           SECTION.
002460*----------------------------------------------------------------*
002470
002480     PERFORM 0003-TRATAR-LINHA
002490     PERFORM 0002-LER-EVENTO
002500     .
002510*----------------------------------------------------------------*
002520 0009-END.                       EXIT.
002530*----------------------------------------------------------------*
002540
002550*----------------------------------------------------------------*
002560*    VALIDA A LINHA (R6) E ENCAMINHA PARA CASAMENTO OU INSERCAO
002570*----------------------------------------------------------------*
002580 0003-TRATAR-LINHA               SECTION.
002590*----------------------------------------------------------------*
002600
002610     IF SW-MODO-DEBUG
002620        DISPLAY 'LOGPAR1A-DEBUG: ' FD-REG-LOG-TXT
002630     END-IF
002640
002650     IF FD-ID-LOG = SPACES
002660        OR FD-TIMESTAMP-LOG NOT NUMERIC
002670        ADD 1                   TO WS-CONT-INVALIDAS
002680        DISPLAY 'LOGPAR1A: LINHA INVALIDA IGNORADA - '
002690                 FD-REG-LOG-TXT
002700     ELSE
002710        PERFORM 0004-PESQUISAR-PENDENTE
002720        IF WS-ENCONTROU
002730           PERFORM 0005-CASAR-PAR
002740        ELSE
002750           PERFORM 0006-INSERIR-PENDENTE
002760        END-IF
002770     END-IF
002780     .
002790*----------------------------------------------------------------*
002800 0003-END.                       EXIT.
002810*----------------------------------------------------------------*
002820
002830*----------------------------------------------------------------*
002840*    PROCURA NA TABELA DE PENDENTES UM EVENTO COM O MESMO ID (R3)
002850*----------------------------------------------------------------*
002860 0004-PESQUISAR-PENDENTE         SECTION.
002870*----------------------------------------------------------------*
002880
002890     MOVE 'N'                   TO WS-FLAG-ENCONTROU
002900     PERFORM 0041-COMPARAR-SLOT
002910         VARYING WS-IDX FROM 1 BY 1
002920         UNTIL WS-IDX > WS-TAB-QTDE
002930            OR WS-ENCONTROU
002940     .
002950*----------------------------------------------------------------*
002960 0004-END.                       EXIT.
002970*----------------------------------------------------------------*
002980
002990*----------------------------------------------------------------*
003000*    COMPARA UMA POSICAO DA TABELA COM O ID DA LINHA CORRENTE
003010*----------------------------------------------------------------*
003020 0041-COMPARAR-SLOT              SECTION.
003030*----------------------------------------------------------------*
003040
003050     IF TAB-PEND-ATIVO(WS-IDX) = 'S'
003060        AND TAB-PEND-ID(WS-IDX) = FD-ID-LOG
003070        MOVE 'S'                TO WS-FLAG-ENCONTROU
003080        MOVE WS-IDX              TO WS-IND-PEND
003090     END-IF
003100     .
003110*----------------------------------------------------------------*
003120 0041-END.                       EXIT.
003130*----------------------------------------------------------------*
003140
003150*----------------------------------------------------------------*
003160*    CASA O PAR, CALCULA A DURACAO (R4), SINALIZA O ALERTA (R5),
003170*    GRAVA O REGISTRO DE SAIDA (R7) E LIBERA A POSICAO PENDENTE
003180*----------------------------------------------------------------*
003190 0005-CASAR-PAR                  SECTION.
003200*----------------------------------------------------------------*
003210
003220     COMPUTE WS-DURACAO =
003230         TAB-PEND-TIMESTAMP(WS-IND-PEND) - FD-TIMESTAMP-LOG
003240
003250     IF WS-DURACAO < 0
003260        MULTIPLY WS-DURACAO BY -1 GIVING WS-DURACAO
003270     END-IF
003280
003290     MOVE TAB-PEND-ID(WS-IND-PEND)   TO FD-ID-EVT
003300     MOVE WS-DURACAO                 TO FD-DURATION-EVT
003310     MOVE TAB-PEND-TYPE(WS-IND-PEND) TO FD-TYPE-EVT
003320     MOVE TAB-PEND-HOST(WS-IND-PEND) TO FD-HOST-EVT
003330
003340     IF WS-DURACAO > WS-LIMITE-ALERTA
003350        MOVE 1                 TO FD-ALERT-EVT
003360        ADD 1                  TO WS-CONT-ALERTAS
003370     ELSE
003380        MOVE 0                 TO FD-ALERT-EVT
003390     END-IF
003400
003410     WRITE FD-REG-EVT
003420     ADD 1                     TO WS-CONT-PAREADOS
003430     SUBTRACT 1                FROM WS-CONT-PENDENTES
003440     MOVE 'N'                  TO TAB-PEND-ATIVO(WS-IND-PEND)
003450     .
003460*----------------------------------------------------------------*
003470 0005-END.                       EXIT.
003480*----------------------------------------------------------------*
003490
003500*----------------------------------------------------------------*
003510*    NAO HOUVE PAR: GUARDA O EVENTO COMO PENDENTE, REUSANDO UMA
003520*    POSICAO LIBERADA QUANDO POSSIVEL (0061-ACHAR-SLOT-LIVRE)
003530*----------------------------------------------------------------*
003540 0006-INSERIR-PENDENTE           SECTION.
003550*----------------------------------------------------------------*
003560
003570     MOVE 'N'                   TO WS-FLAG-SLOT-LIVRE
003580     PERFORM 0061-ACHAR-SLOT-LIVRE
003590         VARYING WS-IDX FROM 1 BY 1
003600         UNTIL WS-IDX > WS-TAB-QTDE
003610            OR WS-SLOT-LIVRE
003620
003630     IF WS-SLOT-LIVRE
003640        MOVE WS-IDX              TO WS-IND-PEND
003650     ELSE
003660        IF WS-TAB-QTDE < WS-TAB-MAX
003670           ADD 1                 TO WS-TAB-QTDE
003680           MOVE WS-TAB-QTDE      TO WS-IND-PEND
003690        ELSE
003700           DISPLAY 'LOGPAR1A: TABELA DE PENDENTES ESGOTADA ('
003710                    WS-TAB-MAX ' POSICOES) - ABORTANDO'
003720           PERFORM 0062-DUMP-TABELA
003730           MOVE 16               TO RETURN-CODE
003740           PERFORM 9999-FINALIZAR
003750        END-IF
003760     END-IF
003770
003780     MOVE FD-ID-LOG             TO TAB-PEND-ID(WS-IND-PEND)
003790     MOVE FD-TIMESTAMP-LOG      TO TAB-PEND-TIMESTAMP(WS-IND-PEND)
003800     MOVE FD-TYPE-LOG           TO TAB-PEND-TYPE(WS-IND-PEND)
003810     MOVE FD-HOST-LOG           TO TAB-PEND-HOST(WS-IND-PEND)
003820     MOVE 'S'                   TO TAB-PEND-ATIVO(WS-IND-PEND)
003830     ADD 1                      TO WS-CONT-PENDENTES
003840     .
003850*----------------------------------------------------------------*
003860 0006-END.                       EXIT.
003870*----------------------------------------------------------------*
003880
003890*----------------------------------------------------------------*
003900*    PROCURA UMA POSICAO JA LIBERADA (TAB-PEND-ATIVO = 'N') PARA
003910*    REUTILIZAR, EVITANDO CRESCER A TABELA SEM NECESSIDADE
003920*----------------------------------------------------------------*
003930 0061-ACHAR-SLOT-LIVRE           SECTION.
003940*----------------------------------------------------------------*
003950
003960     IF TAB-PEND-ATIVO(WS-IDX) = 'N'
003970        MOVE 'S'                TO WS-FLAG-SLOT-LIVRE
003980     END-IF
003990     .
004000*----------------------------------------------------------------*
004010 0061-END.                       EXIT.
004020*----------------------------------------------------------------*
004030
004040*----------------------------------------------------------------*
004050*    PERCORRE A TABELA DE PENDENTES E LISTA CADA POSICAO NO
004060*    LISTAO DE SAIDA, PARA QUE A OPERACAO POSSA IDENTIFICAR OS
004070*    IDS AINDA PENDENTES NO MOMENTO DO ESGOTAMENTO (RPL-0204)
004080*----------------------------------------------------------------*
004090 0062-DUMP-TABELA                SECTION.                         RPL0204 
004100*----------------------------------------------------------------*
004110
004120     DISPLAY 'LOGPAR1A-DUMP: CONTEUDO DA TABELA DE PENDENTES'
004130     PERFORM 0063-DUMP-SLOT
004140         VARYING WS-IDX FROM 1 BY 1
004150         UNTIL WS-IDX > WS-TAB-MAX
004160     .
004170*----------------------------------------------------------------*
004180 0062-END.                       EXIT.
004190*----------------------------------------------------------------*
004200
004210*----------------------------------------------------------------*
004220*    EXIBE UMA POSICAO DA TABELA ATRAVES DA VISAO TAB-PEND-LINHA
004230*----------------------------------------------------------------*
004240 0063-DUMP-SLOT                  SECTION.
004250*----------------------------------------------------------------*
004260
004270     IF TAB-PEND-ATIVO(WS-IDX) = 'S'
004280        DISPLAY 'LOGPAR1A-DUMP: ' TAB-PEND-SLOT(WS-IDX)
004290     END-IF
004300     .
004310*----------------------------------------------------------------*
004320 0063-END.                       EXIT.
004330*----------------------------------------------------------------*
004340
004350*----------------------------------------------------------------*
004360*    FECHA OS ARQUIVOS DE ENTRADA E SAIDA
004370*----------------------------------------------------------------*
004380 0008-ENCERRAR-ARQUIVOS          SECTION.
004390*----------------------------------------------------------------*
004400
004410     CLOSE ARQUIVO-LOG
004420     CLOSE ARQUIVO-EVT
004430     .
004440*----------------------------------------------------------------*
004450 0008-END.                       EXIT.
004460*----------------------------------------------------------------*
004470
004480*----------------------------------------------------------------*
004490*    EXIBE O RESUMO DE FIM DE EXECUCAO (TOTAIS DE CONTROLE)
004500*----------------------------------------------------------------*
004510 0007-EXIBIR-RESUMO              SECTION.
004520*----------------------------------------------------------------*
004530
004540     MOVE WS-CONT-LIDOS         TO WS-CONT-LIDOS-ED
004550     MOVE WS-CONT-PAREADOS      TO WS-CONT-PAREADOS-ED
004560     MOVE WS-CONT-INVALIDAS     TO WS-CONT-INVALIDAS-ED
004570     MOVE WS-CONT-ALERTAS       TO WS-CONT-ALERTAS-ED
004580     MOVE WS-CONT-PENDENTES     TO WS-CONT-PENDENTES-ED
004590
004600     DISPLAY '=================================================='
004610     DISPLAY 'LOGPAR1A - RESUMO DE EXECUCAO - '
004620              WS-DATA-EXEC-DIA '/' WS-DATA-EXEC-MES
004630              '/' WS-DATA-EXEC-ANO
004640     DISPLAY '  LINHAS LIDAS..........: ' WS-CONT-LIDOS-ED
004650     DISPLAY '  LINHAS INVALIDAS......: ' WS-CONT-INVALIDAS-ED
004660     DISPLAY '  PARES CASADOS/GRAVADOS: ' WS-CONT-PAREADOS-ED
004670     DISPLAY '  ALERTAS (DURACAO > 4).: ' WS-CONT-ALERTAS-ED
004680     DISPLAY '  PENDENTES NO FIM......: ' WS-CONT-PENDENTES-ED
004690     DISPLAY '=================================================='
004700     .
004710*----------------------------------------------------------------*
004720 0007-END.                       EXIT.
004730*----------------------------------------------------------------*
004740
004750*----------------------------------------------------------------*
004760*    FINALIZAR PROGRAMA
004770*----------------------------------------------------------------*
004780 9999-FINALIZAR                  SECTION.
004790*----------------------------------------------------------------*
004800     DISPLAY 'FIM DE PROGRAMA LOGPAR1A'
004810     STOP RUN
004820     .
004830*----------------------------------------------------------------*
004840 9999-END.                       EXIT.
004850*----------------------------------------------------------------*
